000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     INVAGE01.
000120 AUTHOR.         R J HALVORSEN.
000130 INSTALLATION.   GILDED ROSE CO.
000140 DATE-WRITTEN.   MARCH 12, 1984.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000170*
000180*****************************************************************
000190*  PROGRAM NARRATIVE                                            *
000200*                                                               *
000210*  THIS PROGRAM IS THE FIRST STEP OF THE NIGHTLY MERCHANDISE    *
000220*  BATCH.  IT READS THE INVENTORY MASTER FOR EVERY ITEM IN      *
000230*  THE SHOP, AGES EACH ITEM ONE SELLING DAY, AND RECOMPUTES     *
000240*  THE ITEM QUALITY RATING ACCORDING TO THE RULE FOR ITS        *
000250*  ITEM TYPE (NORMAL STOCK, AGED BRIE, BACKSTAGE PASSES,        *
000260*  SULFURAS, OR CONJURED GOODS).  THE UPDATED MASTER IS         *
000270*  WRITTEN BACK OUT IN THE SAME SEQUENCE IT WAS READ SO THE     *
000280*  SECOND JOB STEP (CKOPRICE) CAN PICK IT UP UNCHANGED.         *
000290*                                                               *
000300*  A RUN SUMMARY IS PRODUCED FOR THE NIGHT OPERATOR AND IS      *
000310*  CARRIED FORWARD BY CKOPRICE, WHICH APPENDS ITS OWN           *
000320*  CHECKOUT TOTALS TO THE SAME REPORT FILE.                     *
000330*                                                               *
000340*  INPUT:   INVIN   - INVENTORY MASTER, PRIOR DAY               *
000350*  OUTPUT:  INVOUT  - INVENTORY MASTER, AGED ONE DAY            *
000360*           RUNSUM  - NIGHTLY RUN SUMMARY (OPENED HERE,         *
000370*                     EXTENDED BY CKOPRICE)                     *
000380*****************************************************************
000390*
000400*****************************************************************
000410*  CHANGE LOG                                                   *
000420*                                                               *
000430*  840312 RJH 000   ORIGINAL PROGRAM.  FIVE ITEM TYPES, PER THE *
000440*                   REQUEST FORM ATTACHED TO THE JOB FOLDER.    *
000450*  861104 RJH CR114 ADDED ZERO-QUALITY AND PAST-SELL-BY COUNTS  *
000460*                   TO THE RUN SUMMARY AT THE BUYER'S REQUEST.  *
000470*  890530 LMT CR187 CORRECTED BACKSTAGE PASS BREAKPOINTS - WAS  *
000480*                   USING < INSTEAD OF <= AT THE 5/10 DAY MARK. *
000490*                   SEE INCIDENT LOG 89-041.                    *
000500*  910218 LMT CR203 CONJURED ITEMS NOW DEGRADE AT TWICE THE     *
000510*                   NORMAL RATE PER THE CONJURED GOODS ADDENDUM.*
000520*  930909 DWK CR240 CLAMPED QUALITY TO THE 0-50 RANGE IN ONE    *
000530*                   SHARED PARAGRAPH INSTEAD OF FOUR COPIES.    *
000540*  950105 DWK CR255 RUN SUMMARY NOW CARRIES A RUN DATE/TIME     *
000550*                   BANNER TO MATCH THE CHECKOUT REPORT FORMAT. *
000560*  970620 PAK CR289 SULFURAS COMPARE TIGHTENED TO THE FULL      *
000570*                   NAME STRING AFTER A NOVELTY ITEM NAMED      *
000580*                   SIMILARLY WAS MISRATED IN STORE 4.          *
000590*  981112 PAK CR301 Y2K - WA-TODAYS-YEAR NOW CARRIES THE FULL   *
000600*                   FOUR DIGIT YEAR FROM CURRENT-DATE; NO MORE  *
000610*                   TWO DIGIT YEAR FIELDS IN THIS PROGRAM.      *
000620*  990208 PAK CR305 VERIFIED AGAINST 2000/2001 TEST DATES - NO  *
000630*                   FURTHER CENTURY CHANGES REQUIRED.           *
000640*  030402 SJM CR362 CONJURED NAME CHECK NOW LOOKS AT THE FIRST  *
000650*                   EIGHT BYTES ONLY, SO ANY CONJURED- PREFIXED *
000660*                   ITEM NAME MATCHES.                          *
000670*  050610 TLM CR378 NINTH BYTE OF THE ITEM NAME IS NOW CHECKED  *
000680*                   ALONG WITH THE EIGHT BYTE PREFIX BEFORE A   *
000690*                   RECORD IS TRUSTED AS A CONJURED ITEM - A BAD*
000700*                   TAPE FROM THE WAREHOUSE FEED ONCE MATCHED   *
000710*                   "CONJUREDXYZ..." WITH NO SEPARATOR AND WAS  *
000720*                   AGED AT THE WRONG RATE.  RUN BANNER ALSO NOW*
000730*                   SHOWS WHETHER THE JOB FINISHED AM OR PM SIDE*
000740*                   OF MIDNIGHT, PER OPERATIONS REQUEST.        *
000750*  050914 TLM CR384 ADDED A TWO BYTE FILLER TO THE END OF       *
000760*                   INVENTORY-RECORD-WS TO MATCH EVERY OTHER    *
000770*                   WORKING-STORAGE RECORD IN THIS PROGRAM - IT *
000780*                   WAS THE ONLY ONE WITHOUT ONE.  NAME-PREFIX  *
000790*                   REDEFINE WIDENED TO MATCH.                  *
000800*****************************************************************
000810*
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     CLASS CONJ-PREFIX-CHARS IS "A" THRU "Z", "0" THRU "9"
000870     UPSI-0 ON STATUS IS YEAR-END-RERUN
000880            OFF STATUS IS NORMAL-NIGHTLY-RUN.
000890*
000900 INPUT-OUTPUT SECTION.
000910 FILE-CONTROL.
000920*
000930     SELECT INVENTORY-IN-FILE
000940         ASSIGN TO INVIN
000950         ORGANIZATION IS SEQUENTIAL.
000960*
000970     SELECT INVENTORY-OUT-FILE
000980         ASSIGN TO INVOUT
000990         ORGANIZATION IS SEQUENTIAL.
001000*
001010     SELECT RUN-SUMMARY-FILE
001020         ASSIGN TO RUNSUM
001030         ORGANIZATION IS SEQUENTIAL.
001040*
001050 DATA DIVISION.
001060 FILE SECTION.
001070*
001080*****************************************************************
001090*  INPUT FILE - INVENTORY MASTER, PRIOR DAY.                    *
001100*  FIXED 48 BYTE RECORD, ONE PER STOCKED ITEM.                  *
001110*****************************************************************
001120 FD  INVENTORY-IN-FILE
001130     LABEL RECORD IS STANDARD
001140     RECORD CONTAINS 48 CHARACTERS
001150     DATA RECORD IS INVENTORY-RECORD.
001160*
001170 01  INVENTORY-RECORD.
001180     05  IR-ITEM-NAME            PIC X(40).
001190     05  IR-ITEM-SELLIN          PIC S9(4).
001200     05  IR-ITEM-QUALITY         PIC S9(4).
001210*
001220*****************************************************************
001230*  OUTPUT FILE - INVENTORY MASTER, AGED ONE DAY.                *
001240*****************************************************************
001250 FD  INVENTORY-OUT-FILE
001260     LABEL RECORD IS STANDARD
001270     RECORD CONTAINS 48 CHARACTERS
001280     DATA RECORD IS INVENTORY-OUT-RECORD.
001290*
001300 01  INVENTORY-OUT-RECORD.
001310     05  IOR-ITEM-NAME           PIC X(40).
001320     05  IOR-ITEM-SELLIN         PIC S9(4).
001330     05  IOR-ITEM-QUALITY        PIC S9(4).
001340*
001350*****************************************************************
001360*  RUN SUMMARY - OPENED OUTPUT HERE, EXTENDED BY CKOPRICE.      *
001370*****************************************************************
001380 FD  RUN-SUMMARY-FILE
001390     LABEL RECORD IS OMITTED
001400     RECORD CONTAINS 80 CHARACTERS
001410     DATA RECORD IS SUMMARY-LINE-OUT.
001420*
001430 01  SUMMARY-LINE-OUT            PIC X(80).
001440*
001450 WORKING-STORAGE SECTION.
001460*
001470*****************************************************************
001480*  SCRATCH FIELD - TIME-OF-DAY INDICATOR, SET IN                *
001490*  A-100-INITIALIZATION AND SHOWN ON THE RUN BANNER.            *
001500*  A 77-LEVEL SINCE IT STANDS ALONE AND ISN'T PART              *
001510*  OF ANY LARGER RECORD.                                        *
001520*****************************************************************
001530 77  WA-AM-PM                    PIC XX.
001540*
001550*****************************************************************
001560*  SWITCHES                                                     *
001570*****************************************************************
001580 01  SWITCHES.
001590     05  SW-END-OF-FILE          PIC X.
001600         88  END-OF-FILE         VALUE "Y".
001610     05  FILLER                  PIC X(09).
001620*
001630*****************************************************************
001640*  ACCUMULATORS                                                 *
001650*****************************************************************
001660 01  ACCUMULATORS.
001670     05  AC-RECORDS-READ         PIC 9(05) COMP.
001680     05  AC-RECORDS-WRITTEN      PIC 9(05) COMP.
001690     05  AC-ZERO-QUALITY-CNT     PIC 9(05) COMP.
001700     05  AC-PAST-SELLBY-CNT      PIC 9(05) COMP.
001710     05  FILLER                  PIC X(10).
001720*
001730*****************************************************************
001740*  WORK AREA FIELDS                                             *
001750*****************************************************************
001760 01  WORK-AREA.
001770     05  WA-TODAYS-DATE-TIME.
001780         10  WA-TODAYS-DATE.
001790             15  WA-TODAYS-YEAR      PIC 9(4).
001800             15  WA-TODAYS-MONTH     PIC 99.
001810             15  WA-TODAYS-DAY       PIC 99.
001820         10  WA-TODAYS-TIME.
001830             15  WA-TODAYS-HOUR      PIC 99.
001840             15  WA-TODAYS-MINUTES   PIC 99.
001850         10  FILLER                  PIC X(09).
001860     05  WA-TIMESTAMP-NUMERIC REDEFINES
001870         WA-TODAYS-DATE-TIME         PIC 9(21).
001880     05  WA-DATE.
001890         10  WA-MONTH                PIC 99.
001900         10  WA-DAY                  PIC 99.
001910         10  WA-YEAR                 PIC 9(4).
001920     05  WA-RUN-DATE REDEFINES WA-DATE
001930                                     PIC 9(08).
001940     05  FILLER                      PIC X(09).
001950*
001960*****************************************************************
001970*  WORKING COPY OF THE INVENTORY RECORD - ARITHMETIC IS         *
001980*  DONE AGAINST THIS COPY, NOT THE FD, SO THE DISPATCHER        *
001990*  PARAGRAPHS STAY FILE-INDEPENDENT.                            *
002000*****************************************************************
002010 01  INVENTORY-RECORD-WS.
002020     05  IRW-ITEM-NAME               PIC X(40).
002030     05  IRW-ITEM-SELLIN             PIC S9(4).
002040     05  IRW-ITEM-QUALITY            PIC S9(4).
002050     05  FILLER                      PIC X(02).
002060 01  INVENTORY-NAME-PREFIX REDEFINES
002070         INVENTORY-RECORD-WS.
002080     05  INP-FIRST-8                 PIC X(08).
002090     05  INP-NINTH-CHAR              PIC X(01).
002100     05  FILLER                      PIC X(41).
002110*
002120*****************************************************************
002130*  RUN SUMMARY HEADING AND DETAIL LINES                         *
002140*****************************************************************
002150 01  SUMMARY-HEADING-1.
002160     05  FILLER                      PIC X(06) VALUE "DATE: ".
002170     05  SH1-RUN-DATE                PIC Z9/99/9999.
002180     05  FILLER                      PIC X(10) VALUE SPACES.
002190     05  FILLER                      PIC X(29)
002200         VALUE "GILDED ROSE NIGHTLY BATCH RUN".
002210     05  FILLER                      PIC X(28) VALUE SPACES.
002220*
002230 01  SUMMARY-HEADING-2.
002240     05  FILLER                      PIC X(23) VALUE SPACES.
002250     05  FILLER                      PIC X(34)
002260         VALUE "INVENTORY AGING - RUN SUMMARY".
002270     05  FILLER                      PIC X(23) VALUE SPACES.
002280*
002290 01  SUMMARY-DETAIL-LINES.
002300     05  SDL-RECORDS-READ.
002310         10  FILLER                  PIC X(30)
002320             VALUE "ITEMS READ ...............   ".
002330         10  SDL-READ-COUNT          PIC ZZ,ZZ9.
002340         10  FILLER                  PIC X(44) VALUE SPACES.
002350     05  SDL-RECORDS-WRITTEN.
002360         10  FILLER                  PIC X(30)
002370             VALUE "ITEMS WRITTEN ............   ".
002380         10  SDL-WRITTEN-COUNT       PIC ZZ,ZZ9.
002390         10  FILLER                  PIC X(44) VALUE SPACES.
002400     05  SDL-ZERO-QUALITY.
002410         10  FILLER                  PIC X(30)
002420             VALUE "ITEMS AT ZERO QUALITY .....   ".
002430         10  SDL-ZERO-COUNT          PIC ZZ,ZZ9.
002440         10  FILLER                  PIC X(44) VALUE SPACES.
002450     05  SDL-PAST-SELLBY.
002460         10  FILLER                  PIC X(30)
002470             VALUE "ITEMS PAST SELL-BY ........   ".
002480         10  SDL-SELLBY-COUNT        PIC ZZ,ZZ9.
002490         10  FILLER                  PIC X(44) VALUE SPACES.
002500*
002510 PROCEDURE DIVISION.
002520*
002530*****************************************************************
002540*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS            *
002550*  PROGRAM.                                                     *
002560*****************************************************************
002570 MAIN-PROGRAM.
002580*
002590     PERFORM A-100-INITIALIZATION.
002600     PERFORM B-100-PROCESS-INVENTORY.
002610     PERFORM D-100-WRAP-UP.
002620     STOP RUN.
002630*
002640*****************************************************************
002650*  HOUSEKEEPING PARAGRAPH FOLLOWS                               *
002660*****************************************************************
002670 A-100-INITIALIZATION.
002680*
002690     INITIALIZE ACCUMULATORS.
002700     MOVE "N" TO SW-END-OF-FILE.
002710*
002720     MOVE FUNCTION CURRENT-DATE TO WA-TODAYS-DATE-TIME.
002730     MOVE WA-TODAYS-MONTH TO WA-MONTH.
002740     MOVE WA-TODAYS-DAY TO WA-DAY.
002750     MOVE WA-TODAYS-YEAR TO WA-YEAR.
002760     MOVE WA-RUN-DATE TO SH1-RUN-DATE.
002770*
002780     EVALUATE TRUE
002790         WHEN WA-TODAYS-HOUR < 12
002800             MOVE "AM" TO WA-AM-PM
002810         WHEN OTHER
002820             MOVE "PM" TO WA-AM-PM.
002830*
002840     OPEN INPUT  INVENTORY-IN-FILE
002850          OUTPUT INVENTORY-OUT-FILE
002860          OUTPUT RUN-SUMMARY-FILE.
002870*
002880*****************************************************************
002890*  INVENTORY READ / AGE / WRITE PROCESSING LOOP                 *
002900*****************************************************************
002910 B-100-PROCESS-INVENTORY.
002920*
002930     READ INVENTORY-IN-FILE INTO INVENTORY-RECORD-WS
002940         AT END
002950             MOVE "Y" TO SW-END-OF-FILE.
002960*
002970     PERFORM B-200-AGE-ITEM
002980         UNTIL END-OF-FILE.
002990*
003000*****************************************************************
003010*  AGE ONE ITEM - SELECT RULE, UPDATE, WRITE, READ NEXT.        *
003020*  RULE PRECEDENCE: SULFURAS, AGED BRIE, BACKSTAGE,             *
003030*  CONJURED, NORMAL.                                            *
003040*****************************************************************
003050 B-200-AGE-ITEM.
003060*
003070     ADD 1 TO AC-RECORDS-READ.
003080*
003090     EVALUATE TRUE
003100         WHEN IRW-ITEM-NAME = "Sulfuras, Hand of Ragnaros"
003110             PERFORM C-100-AGE-SULFURAS
003120         WHEN IRW-ITEM-NAME = "Aged Brie"
003130             PERFORM C-200-AGE-AGED-BRIE
003140         WHEN IRW-ITEM-NAME =
003150             "Backstage passes to a TAFKAL80ETC concert"
003160             PERFORM C-300-AGE-BACKSTAGE
003170         WHEN INP-FIRST-8 = "Conjured"
003180             AND (INP-NINTH-CHAR = SPACE
003190                  OR INP-NINTH-CHAR IS CONJ-PREFIX-CHARS)
003200             PERFORM C-400-AGE-CONJURED
003210         WHEN OTHER
003220             PERFORM C-500-AGE-NORMAL.
003230*
003240     IF IRW-ITEM-QUALITY = 0
003250         ADD 1 TO AC-ZERO-QUALITY-CNT.
003260     IF IRW-ITEM-SELLIN < 0
003270         ADD 1 TO AC-PAST-SELLBY-CNT.
003280*
003290     MOVE IRW-ITEM-NAME    TO IOR-ITEM-NAME.
003300     MOVE IRW-ITEM-SELLIN  TO IOR-ITEM-SELLIN.
003310     MOVE IRW-ITEM-QUALITY TO IOR-ITEM-QUALITY.
003320     WRITE INVENTORY-OUT-RECORD.
003330     ADD 1 TO AC-RECORDS-WRITTEN.
003340*
003350     READ INVENTORY-IN-FILE INTO INVENTORY-RECORD-WS
003360         AT END
003370             MOVE "Y" TO SW-END-OF-FILE.
003380*
003390*****************************************************************
003400*  SULFURAS, HAND OF RAGNAROS - LEGENDARY, NEVER AGES,          *
003410*  NEVER LOSES QUALITY.  QUALITY STAYS AT WHATEVER THE          *
003420*  MASTER CARRIES (ALWAYS 80 PER THE CATALOG ENTRY).            *
003430*****************************************************************
003440 C-100-AGE-SULFURAS.
003450*
003460     CONTINUE.
003470*
003480*****************************************************************
003490*  AGED BRIE - IMPROVES WITH AGE.  QUALITY UP ONE EACH          *
003500*  DAY, UP ONE MORE ONCE SELL-IN HAS PASSED.                    *
003510*****************************************************************
003520 C-200-AGE-AGED-BRIE.
003530*
003540     ADD 1 TO IRW-ITEM-QUALITY.
003550     SUBTRACT 1 FROM IRW-ITEM-SELLIN.
003560     IF IRW-ITEM-SELLIN < 0
003570         ADD 1 TO IRW-ITEM-QUALITY.
003580*
003590     PERFORM C-600-CLAMP-QUALITY THRU C-600-EXIT.
003600*
003610*****************************************************************
003620*  BACKSTAGE PASSES - QUALITY RISES AS THE CONCERT NEARS,       *
003630*  THEN DROPS TO ZERO THE DAY AFTER (CR187 - BOUNDARIES         *
003640*  ARE <= 5 AND <= 10, NOT < 5 AND < 10).                       *
003650*****************************************************************
003660 C-300-AGE-BACKSTAGE.
003670*
003680     IF IRW-ITEM-SELLIN > 0
003690         EVALUATE TRUE
003700             WHEN IRW-ITEM-SELLIN <= 5
003710                 ADD 3 TO IRW-ITEM-QUALITY
003720             WHEN IRW-ITEM-SELLIN <= 10
003730                 ADD 2 TO IRW-ITEM-QUALITY
003740             WHEN OTHER
003750                 ADD 1 TO IRW-ITEM-QUALITY
003760     ELSE
003770         MOVE 0 TO IRW-ITEM-QUALITY.
003780*
003790     SUBTRACT 1 FROM IRW-ITEM-SELLIN.
003800     PERFORM C-600-CLAMP-QUALITY THRU C-600-EXIT.
003810*
003820*****************************************************************
003830*  CONJURED ITEMS - DEGRADE AT TWICE THE NORMAL RATE            *
003840*  (CR203).  NAME CHECK LOOKS AT THE FIRST EIGHT BYTES          *
003850*  ONLY (CR362).                                                *
003860*****************************************************************
003870 C-400-AGE-CONJURED.
003880*
003890     SUBTRACT 2 FROM IRW-ITEM-QUALITY.
003900     SUBTRACT 1 FROM IRW-ITEM-SELLIN.
003910     IF IRW-ITEM-SELLIN < 0
003920         SUBTRACT 2 FROM IRW-ITEM-QUALITY.
003930*
003940     PERFORM C-600-CLAMP-QUALITY THRU C-600-EXIT.
003950*
003960*****************************************************************
003970*  NORMAL STOCK - QUALITY DOWN ONE EACH DAY, DOWN ONE           *
003980*  MORE ONCE SELL-IN HAS PASSED.                                *
003990*****************************************************************
004000 C-500-AGE-NORMAL.
004010*
004020     SUBTRACT 1 FROM IRW-ITEM-QUALITY.
004030     SUBTRACT 1 FROM IRW-ITEM-SELLIN.
004040     IF IRW-ITEM-SELLIN < 0
004050         SUBTRACT 1 FROM IRW-ITEM-QUALITY.
004060*
004070     PERFORM C-600-CLAMP-QUALITY THRU C-600-EXIT.
004080*
004090*****************************************************************
004100*  SHARED CLAMP - QUALITY NEVER REPORTS BELOW 0 OR ABOVE        *
004110*  50 (CR240 - ONE COPY INSTEAD OF FOUR).  SULFURAS             *
004120*  NEVER CALLS THIS PARAGRAPH.                                  *
004130*****************************************************************
004140 C-600-CLAMP-QUALITY.
004150*
004160     IF IRW-ITEM-QUALITY < 0
004170         MOVE 0 TO IRW-ITEM-QUALITY.
004180     IF IRW-ITEM-QUALITY > 50
004190         MOVE 50 TO IRW-ITEM-QUALITY.
004200*
004210 C-600-EXIT.
004220     EXIT.
004230*
004240*****************************************************************
004250*  END OF JOB - WRITE SUMMARY, CLOSE UP                         *
004260*****************************************************************
004270 D-100-WRAP-UP.
004280*
004290     PERFORM D-200-WRITE-SUMMARY.
004300*
004310     CLOSE INVENTORY-IN-FILE
004320           INVENTORY-OUT-FILE
004330           RUN-SUMMARY-FILE.
004340*
004350     DISPLAY " ".
004360     DISPLAY "INVAGE01 - INVENTORY AGING RUN TERMINATED - "
004370         WA-AM-PM " RUN".
004380     DISPLAY " ".
004390*
004400*****************************************************************
004410*  WRITE THE INVENTORY SECTION OF THE RUN SUMMARY.              *
004420*  CKOPRICE OPENS RUNSUM EXTEND AND ADDS THE CHECKOUT           *
004430*  SECTION BELOW THIS ONE.                                      *
004440*****************************************************************
004450 D-200-WRITE-SUMMARY.
004460*
004470     WRITE SUMMARY-LINE-OUT FROM SUMMARY-HEADING-1
004480         AFTER ADVANCING TOP-OF-FORM.
004490     WRITE SUMMARY-LINE-OUT FROM SUMMARY-HEADING-2
004500         AFTER ADVANCING 2 LINES.
004510*
004520     MOVE AC-RECORDS-READ     TO SDL-READ-COUNT.
004530     MOVE AC-RECORDS-WRITTEN  TO SDL-WRITTEN-COUNT.
004540     MOVE AC-ZERO-QUALITY-CNT TO SDL-ZERO-COUNT.
004550     MOVE AC-PAST-SELLBY-CNT  TO SDL-SELLBY-COUNT.
004560*
004570     WRITE SUMMARY-LINE-OUT FROM SDL-RECORDS-READ
004580         AFTER ADVANCING 2 LINES.
004590     WRITE SUMMARY-LINE-OUT FROM SDL-RECORDS-WRITTEN
004600         AFTER ADVANCING 1 LINE.
004610     WRITE SUMMARY-LINE-OUT FROM SDL-ZERO-QUALITY
004620         AFTER ADVANCING 1 LINE.
004630     WRITE SUMMARY-LINE-OUT FROM SDL-PAST-SELLBY
004640         AFTER ADVANCING 1 LINE.
004650*
004660*****************************************************************
004670*  END OF PROGRAM                                               *
004680*****************************************************************
