000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     CKOPRICE.
000120 AUTHOR.         R J HALVORSEN.
000130 INSTALLATION.   GILDED ROSE CO.
000140 DATE-WRITTEN.   JUNE 4, 1986.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000170*
000180*****************************************************************
000190*  PROGRAM NARRATIVE                                            *
000200*                                                               *
000210*  SECOND STEP OF THE NIGHTLY MERCHANDISE BATCH.  PRICES EVERY  *
000220*  CART ON THE CHECKOUT FILE AGAINST THE CATALOG, APPLIES ANY   *
000230*  SPECIAL OFFER, PRODUCT BUNDLE AND CUSTOMER LOYALTY DISCOUNT  *
000240*  THAT APPLY, AND PRINTS A RECEIPT LINE PER CART LINE/DISCOUNT/*
000250*  TOTAL.  LOYALTY ACCOUNTS ARE RE-POINTED AND RE-TIERED AS     *
000260*  EACH CART IS PRICED AND THE WHOLE FILE IS REWRITTEN AT THE   *
000270*  END OF THE RUN.                                              *
000280*                                                               *
000290*  INPUT:   CATALOG - PRODUCT CATALOG, LOADED TO A TABLE        *
000300*           OFFERS  - SPECIAL OFFERS, LOADED TO A TABLE         *
000310*           BUNDLES - PRODUCT BUNDLES, LOADED TO A TABLE        *
000320*           LOYALTY - CUSTOMER LOYALTY ACCOUNTS, LOADED TO      *
000330*                     A TABLE, REWRITTEN AT END OF JOB          *
000340*           CARTS   - CHECKOUT CART LINES, SORTED BY CART       *
000350*                     NUMBER (SEE THE SHIFT SORT LOG)           *
000360*  OUTPUT:  RECEIPT - PRICING REPORT, ONE BLOCK PER CART        *
000370*           RUNSUM  - NIGHTLY RUN SUMMARY, OPENED EXTEND SO     *
000380*                     THIS STEP'S TOTALS FOLLOW INVAGE01'S      *
000390*****************************************************************
000400*
000410*****************************************************************
000420*  CHANGE LOG                                                   *
000430*                                                               *
000440*  860604 RJH 000   ORIGINAL PROGRAM.  CATALOG EXTENSION AND    *
000450*                   THREE-FOR-TWO OFFER ONLY, PER THE BUYER'S   *
000460*                   ORIGINAL REQUEST.                           *
000470*  870910 RJH CR128 ADDED THE 2-FOR-AMOUNT AND 5-FOR-AMOUNT     *
000480*                   OFFER TYPES ALONGSIDE 3-FOR-2.              *
000490*  890117 LMT CR171 ADDED PERCENTAGE OFFER TYPE "P".            *
000500*  911204 LMT CR211 PRODUCT BUNDLE DISCOUNT PASS ADDED - ALL    *
000510*                   BUNDLE PRODUCTS MUST APPEAR ON THE CART.    *
000520*  940322 DWK CR248 CUSTOMER LOYALTY PASS ADDED.  POINTS ARE    *
000530*                   THE WHOLE-DOLLAR AMOUNT PAID, TIER RE-RUN   *
000540*                   AFTER EVERY POINT CHANGE PER THE PROGRAM    *
000550*                   LIBRARIAN'S STANDARD.                       *
000560*  960815 DWK CR266 LOYALTY DISCOUNT NOW COMES OFF THE CART     *
000570*                   SUBTOTAL AFTER OFFERS AND BUNDLES, NOT THE  *
000580*                   GROSS - BUYER'S OFFICE CAUGHT THIS IN THE   *
000590*                   QUARTERLY AUDIT.                            *
000600*  980203 PAK CR294 KEPT A BEST-SINGLE-DISCOUNT PARAGRAPH AND   *
000610*                   AN AMOUNT-QUALIFIED TIER TABLE ON FILE FOR  *
000620*                   THE MARKETING DEPT'S PROMOTION STUDY - NOT  *
000630*                   PART OF THE NIGHTLY PRICING PASS.           *
000640*  981130 PAK CR301 Y2K - WA-TODAYS-YEAR NOW CARRIES THE FULL   *
000650*                   FOUR DIGIT YEAR FROM CURRENT-DATE.          *
000660*  990301 PAK CR306 VERIFIED AGAINST 2000/2001 TEST CARTS - NO  *
000670*                   FURTHER CENTURY CHANGES REQUIRED.           *
000680*  040815 SJM CR378 RAISED THE CATALOG TABLE FROM 300 TO 500    *
000690*                   ENTRIES - BUYER ADDED THE SEASONAL LINE.    *
000700*  050610 TLM CR381 CART GROSS AND DISCOUNT ACCUMULATORS ARE    *
000710*                   NOW ZEROED AT START-UP INSTEAD OF ONLY AT   *
000720*                   THE TAIL OF THE CART BREAK - CART ONE OF A  *
000730*                   COLD-STARTED RUN WAS PICKING UP WHATEVER    *
000740*                   GARBAGE WAS LEFT IN STORAGE.  OFFER TYPE    *
000750*                   CODE IS ALSO NOW CLASS-TESTED BEFORE THE    *
000760*                   EVALUATE SO A BAD OFFER TAPE CAN'T FALL     *
000770*                   THROUGH TO THE WRONG WHEN CLAUSE.           *
000780*  050914 TLM CR384 DROPPED THE INTO CLAUSE FROM THE CATALOG,   *
000790*                   OFFER, BUNDLE, LOYALTY AND CART READS - EACH*
000800*                   WAS NAMING THE FD'S OWN 01 RECORD, WHICH THE*
000810*                   COMPILER WON'T STAND FOR ON A READ ANY MORE *
000820*                   THAN IT WILL ON A WRITE.  THE FD RECORD WAS *
000830*                   ALREADY BEING READ INTO DIRECTLY.           *
000840*****************************************************************
000850*
000860 ENVIRONMENT DIVISION.
000870 CONFIGURATION SECTION.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     CLASS OFFER-TYPE-CHARS IS "2", "3", "5", "P"
000910     UPSI-0 ON STATUS IS YEAR-END-RERUN
000920            OFF STATUS IS NORMAL-NIGHTLY-RUN.
000930*
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960*
000970     SELECT CATALOG-FILE
000980         ASSIGN TO CATALOG
000990         ORGANIZATION IS SEQUENTIAL.
001000*
001010     SELECT OFFER-FILE
001020         ASSIGN TO OFFERS
001030         ORGANIZATION IS SEQUENTIAL.
001040*
001050     SELECT BUNDLE-FILE
001060         ASSIGN TO BUNDLES
001070         ORGANIZATION IS SEQUENTIAL.
001080*
001090     SELECT LOYALTY-FILE
001100         ASSIGN TO LOYALTY
001110         ORGANIZATION IS SEQUENTIAL.
001120*
001130     SELECT CART-FILE
001140         ASSIGN TO CARTS
001150         ORGANIZATION IS SEQUENTIAL.
001160*
001170     SELECT RECEIPT-FILE
001180         ASSIGN TO RECEIPT
001190         ORGANIZATION IS SEQUENTIAL.
001200*
001210     SELECT RUN-SUMMARY-FILE
001220         ASSIGN TO RUNSUM
001230         ORGANIZATION IS SEQUENTIAL.
001240*
001250 DATA DIVISION.
001260 FILE SECTION.
001270*
001280*****************************************************************
001290*  INPUT FILE - PRODUCT CATALOG, LOADED TO CAT-ENTRY TABLE.     *
001300*****************************************************************
001310 FD  CATALOG-FILE
001320     LABEL RECORD IS STANDARD
001330     RECORD CONTAINS 29 CHARACTERS
001340     DATA RECORD IS CATALOG-RECORD.
001350*
001360 01  CATALOG-RECORD.
001370     05  CR-PROD-NAME            PIC X(20).
001380     05  CR-PROD-UNIT            PIC X(01).
001390     05  CR-PROD-CATEGORY        PIC X(01).
001400     05  CR-PROD-UNIT-PRICE      PIC S9(5)V99.
001410*
001420*****************************************************************
001430*  INPUT FILE - SPECIAL OFFERS, LOADED TO OFR-ENTRY TABLE.      *
001440*****************************************************************
001450 FD  OFFER-FILE
001460     LABEL RECORD IS STANDARD
001470     RECORD CONTAINS 28 CHARACTERS
001480     DATA RECORD IS OFFER-RECORD.
001490*
001500 01  OFFER-RECORD.
001510     05  OR-PROD-NAME            PIC X(20).
001520     05  OR-OFFER-TYPE           PIC X(01).
001530     05  OR-OFFER-ARG            PIC S9(5)V99.
001540*
001550*****************************************************************
001560*  INPUT FILE - PRODUCT BUNDLES, LOADED TO BND-ENTRY TABLE.     *
001570*****************************************************************
001580 FD  BUNDLE-FILE
001590     LABEL RECORD IS STANDARD
001600     RECORD CONTAINS 127 CHARACTERS
001610     DATA RECORD IS BUNDLE-RECORD.
001620*
001630 01  BUNDLE-RECORD.
001640     05  BR-BUNDLE-NAME          PIC X(20).
001650     05  BR-DISCOUNT-PCT         PIC S9(3)V99.
001660     05  BR-PRODUCT-COUNT        PIC 9(02).
001670     05  BR-PRODUCT-NAME OCCURS 5 TIMES
001680                                 PIC X(20).
001690*
001700*****************************************************************
001710*  INPUT/OUTPUT FILE - CUSTOMER LOYALTY ACCOUNTS.  LOADED TO    *
001720*  LYT-ENTRY TABLE AT B-700, REWRITTEN WHOLE AT D-200 SINCE     *
001730*  SEQUENTIAL ORGANIZATION GIVES US NO RANDOM REWRITE.          *
001740*****************************************************************
001750 FD  LOYALTY-FILE
001760     LABEL RECORD IS STANDARD
001770     RECORD CONTAINS 16 CHARACTERS
001780     DATA RECORD IS LOYALTY-RECORD.
001790*
001800 01  LOYALTY-RECORD.
001810     05  LR-CUSTOMER-ID          PIC X(08).
001820     05  LR-POINTS               PIC S9(7).
001830     05  LR-TIER                 PIC X(01).
001840*
001850*****************************************************************
001860*  INPUT FILE - CHECKOUT CART LINES, SORTED BY CART-ID.         *
001870*****************************************************************
001880 FD  CART-FILE
001890     LABEL RECORD IS STANDARD
001900     RECORD CONTAINS 44 CHARACTERS
001910     DATA RECORD IS CART-LINE-RECORD.
001920*
001930 01  CART-LINE-RECORD.
001940     05  CLR-CART-ID             PIC X(08).
001950     05  CLR-CUSTOMER-ID         PIC X(08).
001960     05  CLR-PROD-NAME           PIC X(20).
001970     05  CLR-QUANTITY            PIC S9(5)V999.
001980*
001990*****************************************************************
002000*  OUTPUT FILE - RECEIPT / PRICING REPORT, ONE BLOCK PER CART.  *
002010*****************************************************************
002020 FD  RECEIPT-FILE
002030     LABEL RECORD IS OMITTED
002040     RECORD CONTAINS 80 CHARACTERS
002050     DATA RECORD IS RECEIPT-LINE-OUT.
002060*
002070 01  RECEIPT-LINE-OUT.
002080     05  RL-CART-ID              PIC X(08).
002090     05  RL-LINE-TYPE            PIC X(01).
002100     05  RL-DESCRIPTION          PIC X(30).
002110     05  RL-QUANTITY             PIC S9(5)V999.
002120     05  RL-UNIT-PRICE           PIC S9(5)V99.
002130     05  RL-AMOUNT               PIC S9(7)V99.
002140     05  FILLER                  PIC X(17).
002150*
002160*****************************************************************
002170*  RUN SUMMARY - OPENED EXTEND, FOLLOWS INVAGE01'S SECTION.     *
002180*****************************************************************
002190 FD  RUN-SUMMARY-FILE
002200     LABEL RECORD IS OMITTED
002210     RECORD CONTAINS 80 CHARACTERS
002220     DATA RECORD IS SUMMARY-LINE-OUT.
002230*
002240 01  SUMMARY-LINE-OUT             PIC X(80).
002250*
002260 WORKING-STORAGE SECTION.
002270*
002280*****************************************************************
002290*  SCRATCH EDIT FIELD FOR THE BUNDLE DESCRIPTION STRING - A     *
002300*  77-LEVEL SINCE IT STANDS ALONE AND ISN'T PART OF ANY         *
002310*  LARGER RECORD.                                               *
002320*****************************************************************
002330 77  WA-PCT-EDIT                  PIC ZZ9.99.
002340*
002350*****************************************************************
002360*  SWITCHES                                                     *
002370*****************************************************************
002380 01  SWITCHES.
002390     05  SW-END-OF-FILE          PIC X.
002400         88  END-OF-FILE         VALUE "Y".
002410     05  SW-BUNDLE-COMPLETE      PIC X.
002420     05  SW-PRODUCT-FOUND        PIC X.
002430     05  FILLER                  PIC X(07).
002440*
002450*****************************************************************
002460*  ACCUMULATORS - CHECKOUT SECTION OF THE RUN SUMMARY           *
002470*****************************************************************
002480 01  ACCUMULATORS.
002490     05  AC-CARTS-PROCESSED      PIC 9(05) COMP.
002500     05  AC-POINTS-AWARDED       PIC 9(07) COMP.
002510     05  AC-GROSS-SALES          PIC S9(7)V99.
002520     05  AC-TOTAL-DISCOUNTS      PIC S9(7)V99.
002530     05  AC-NET-SALES            PIC S9(7)V99.
002540     05  FILLER                  PIC X(10).
002550*
002560*****************************************************************
002570*  WORK AREA FIELDS                                             *
002580*****************************************************************
002590 01  WORK-AREA.
002600     05  WA-TODAYS-DATE-TIME.
002610         10  WA-TODAYS-DATE.
002620             15  WA-TODAYS-YEAR      PIC 9(4).
002630             15  WA-TODAYS-MONTH     PIC 99.
002640             15  WA-TODAYS-DAY       PIC 99.
002650         10  WA-TODAYS-TIME.
002660             15  WA-TODAYS-HOUR      PIC 99.
002670             15  WA-TODAYS-MINUTES   PIC 99.
002680         10  FILLER                  PIC X(09).
002690     05  WA-TIMESTAMP-NUMERIC REDEFINES
002700         WA-TODAYS-DATE-TIME         PIC 9(21).
002710     05  WA-DATE.
002720         10  WA-MONTH                PIC 99.
002730         10  WA-DAY                  PIC 99.
002740         10  WA-YEAR                 PIC 9(4).
002750     05  WA-RUN-DATE REDEFINES WA-DATE
002760                                     PIC 9(08).
002770     05  WA-HOLD-CART-ID             PIC X(08).
002780     05  WA-HOLD-CUSTOMER-ID         PIC X(08).
002790     05  WA-CART-GROSS               PIC S9(7)V99.
002800     05  WA-CART-DISCOUNT            PIC S9(7)V99.
002810     05  WA-CART-NET                 PIC S9(7)V99.
002820     05  FILLER                      PIC X(09).
002830*
002840*****************************************************************
002850*  QUANTITY TRUNCATION WORK FIELD - THE INTEGER-PART REDEFINE   *
002860*  GIVES US N (WHOLE UNITS) FOR THE OFFER ARITHMETIC WITHOUT    *
002870*  AN INTRINSIC FUNCTION CALL.                                  *
002880*****************************************************************
002890 01  QUANTITY-WORK-AREA.
002900     05  WS-QTY-WORK             PIC S9(5)V999.
002910 01  QUANTITY-INTEGER-VIEW REDEFINES
002920         QUANTITY-WORK-AREA.
002930     05  WS-QTY-INTEGER          PIC 9(05).
002940     05  WS-QTY-DECIMAL          PIC 999.
002950*
002960*****************************************************************
002970*  AMOUNT TRUNCATION WORK FIELD - SAME TRICK, USED TO DERIVE    *
002980*  WHOLE LOYALTY POINTS FROM THE AMOUNT PAID ON A CART.         *
002990*****************************************************************
003000 01  AMOUNT-WORK-AREA.
003010     05  WS-AMOUNT-WORK          PIC S9(7)V99.
003020 01  AMOUNT-INTEGER-VIEW REDEFINES
003030         AMOUNT-WORK-AREA.
003040     05  WS-AMOUNT-INTEGER       PIC 9(07).
003050     05  WS-AMOUNT-DECIMAL       PIC 99.
003060*
003070*****************************************************************
003080*  OFFER / BUNDLE / LOYALTY ARITHMETIC WORK FIELDS              *
003090*****************************************************************
003100 01  PRICING-WORK-FIELDS.
003110     05  WS-LINE-AMOUNT          PIC S9(7)V99.
003120     05  WS-UNIT-PRICE-WORK      PIC S9(5)V99.
003130     05  WS-OFFER-DISCOUNT       PIC S9(7)V99.
003140     05  WS-BUNDLE-PRICE-SUM     PIC S9(7)V99.
003150     05  WS-BUNDLE-DISCOUNT      PIC S9(7)V99.
003160     05  WS-LOYALTY-DISCOUNT     PIC S9(7)V99.
003170     05  WS-AMOUNT-PAID          PIC S9(7)V99.
003180     05  WS-BEST-DISCOUNT-RESULT PIC S9(7)V99.
003190     05  WS-BASE-PRICE-INPUT     PIC S9(7)V99.
003200     05  WS-REDEEM-REQUEST       PIC S9(7).
003210     05  WS-N-DIV3               PIC 9(05) COMP.
003220     05  WS-N-MOD3               PIC 9(05) COMP.
003230     05  FILLER                  PIC X(08).
003240*
003250*****************************************************************
003260*  PRODUCT CATALOG TABLE - LOADED FROM CATALOG-FILE AT B-100    *
003270*****************************************************************
003280 01  WS-MAX-CATALOG               PIC 9(03) VALUE 500.
003290 01  CATALOG-TABLE.
003300     05  CAT-ENTRY OCCURS 500 TIMES
003310                   INDEXED BY CAT-INDEX.
003320         10  CAT-NAME            PIC X(20).
003330         10  CAT-UNIT            PIC X(01).
003340         10  CAT-CATEGORY        PIC X(01).
003350         10  CAT-UNIT-PRICE      PIC S9(5)V99.
003360 01  CAT-COUNT                    PIC 9(05) COMP.
003370*
003380*****************************************************************
003390*  SPECIAL OFFER TABLE - LOADED FROM OFFER-FILE AT B-300        *
003400*****************************************************************
003410 01  WS-MAX-OFFERS                PIC 9(03) VALUE 200.
003420 01  OFFER-TABLE.
003430     05  OFR-ENTRY OCCURS 200 TIMES
003440                   INDEXED BY OFR-INDEX.
003450         10  OFR-PROD-NAME       PIC X(20).
003460         10  OFR-TYPE            PIC X(01).
003470         10  OFR-ARG             PIC S9(5)V99.
003480 01  OFR-COUNT                    PIC 9(05) COMP.
003490*
003500*****************************************************************
003510*  BUNDLE TABLE - LOADED FROM BUNDLE-FILE AT B-500              *
003520*****************************************************************
003530 01  WS-MAX-BUNDLES               PIC 9(03) VALUE 50.
003540 01  BUNDLE-TABLE.
003550     05  BND-ENTRY OCCURS 50 TIMES
003560                   INDEXED BY BND-INDEX.
003570         10  BND-NAME            PIC X(20).
003580         10  BND-PCT             PIC S9(3)V99.
003590         10  BND-PROD-COUNT      PIC 9(02).
003600         10  BND-PRODUCT OCCURS 5 TIMES
003610                        INDEXED BY BND-PROD-INDEX
003620                                 PIC X(20).
003630 01  BND-COUNT                    PIC 9(05) COMP.
003640*
003650*****************************************************************
003660*  LOYALTY ACCOUNT TABLE - LOADED FROM LOYALTY-FILE AT B-700,   *
003670*  REWRITTEN FROM THIS SAME TABLE AT D-200.                     *
003680*****************************************************************
003690 01  WS-MAX-LOYALTY               PIC 9(04) VALUE 1000.
003700 01  LOYALTY-TABLE.
003710     05  LYT-ENTRY OCCURS 1000 TIMES
003720                   INDEXED BY LYT-INDEX.
003730         10  LYT-CUSTOMER-ID     PIC X(08).
003740         10  LYT-POINTS          PIC S9(7).
003750         10  LYT-TIER            PIC X(01).
003760 01  LYT-COUNT                    PIC 9(05) COMP.
003770*
003780*****************************************************************
003790*  CART PRODUCT TABLE - ONE ENTRY PER DISTINCT PRODUCT ON THE   *
003800*  CART CURRENTLY BEING PRICED.  RESET AT EVERY CONTROL         *
003810*  BREAK (SEE C-300-CART-BREAK).                                *
003820*****************************************************************
003830 01  WS-MAX-CART-PRODUCTS         PIC 9(02) VALUE 50.
003840 01  CART-PRODUCT-TABLE.
003850     05  CPT-ENTRY OCCURS 50 TIMES
003860                   INDEXED BY CPT-INDEX.
003870         10  CPT-PROD-NAME       PIC X(20).
003880         10  CPT-TOTAL-QTY       PIC S9(5)V999.
003890         10  CPT-UNIT-PRICE      PIC S9(5)V99.
003900 01  CPT-COUNT                    PIC 9(02) COMP.
003910*
003920*****************************************************************
003930*  LOYALTY TIER TABLE (POINTS-BASED SCHEME) - THE NIGHTLY       *
003940*  PRICING PASS USES THIS ONE.  TIER CODE, MINIMUM POINTS,      *
003950*  DISCOUNT PERCENT, ENCODED THE WAY THE SHOP HAS ALWAYS        *
003960*  KEPT SMALL RATE TABLES (SEE THE SATISFACTION TABLE IN        *
003970*  THE OLDER SALES REPORTING PROGRAMS).                         *
003980*****************************************************************
003990 01  LOYALTY-TIER-DATA.
004000     05  FILLER  PIC X(10) VALUE "B000000005".
004010     05  FILLER  PIC X(10) VALUE "S000500010".
004020     05  FILLER  PIC X(10) VALUE "G001000015".
004030 01  LOYALTY-TIER-TABLE REDEFINES
004040         LOYALTY-TIER-DATA.
004050     05  LTT-ENTRY OCCURS 3 TIMES
004060                   INDEXED BY LTT-INDEX.
004070         10  LTT-TIER-CODE       PIC X(01).
004080         10  LTT-MIN-POINTS      PIC 9(06).
004090         10  LTT-DISCOUNT-PCT    PIC 9(03).
004100*
004110*****************************************************************
004120*  AMOUNT-QUALIFIED TIER TABLE - MARKETING'S ALTERNATE SCHEME   *
004130*  (CR294).  NOT CALLED FROM THE NIGHTLY PRICING PASS - KEPT    *
004140*  HERE, SAME AS THE LOYALTY TIER TABLE ABOVE, FOR THE          *
004150*  PROMOTION STUDY PROGRAM TO COPY WHEN IT IS WRITTEN.          *
004160*****************************************************************
004170 01  AMOUNT-TIER-DATA.
004180     05  FILLER  PIC X(12) VALUE "B00000000010".
004190     05  FILLER  PIC X(12) VALUE "S00020000515".
004200     05  FILLER  PIC X(12) VALUE "G00050001020".
004210 01  AMOUNT-TIER-TABLE REDEFINES
004220         AMOUNT-TIER-DATA.
004230     05  ATT-ENTRY OCCURS 3 TIMES
004240                   INDEXED BY ATT-INDEX.
004250         10  ATT-TIER-CODE       PIC X(01).
004260         10  ATT-THRESHOLD       PIC 9(05)V99.
004270         10  ATT-DISCOUNT-PCT    PIC 9(02).
004280         10  ATT-MULTIPLIER      PIC 9(01)V9.
004290*
004300*****************************************************************
004310*  BEST-SINGLE-DISCOUNT TABLE (CR294) - A SMALL LIST OF         *
004320*  PERCENTAGE DEFINITIONS, NOT CALLED FROM THE NIGHTLY PASS.    *
004330*****************************************************************
004340 01  DISCOUNT-DEFINITION-TABLE.
004350     05  DDT-ENTRY OCCURS 3 TIMES
004360                   INDEXED BY DDT-INDEX.
004370         10  DDT-PCT             PIC 9(02)V99
004380                                 VALUE ZERO.
004390*
004400*****************************************************************
004410*  RUN SUMMARY HEADING AND DETAIL LINES - CHECKOUT SECTION      *
004420*****************************************************************
004430 01  SUMMARY-HEADING-3.
004440     05  FILLER                  PIC X(23) VALUE SPACES.
004450     05  FILLER                  PIC X(34)
004460         VALUE "CHECKOUT PRICING - RUN SUMMARY".
004470     05  FILLER                  PIC X(23) VALUE SPACES.
004480*
004490 01  SUMMARY-DETAIL-LINES-2.
004500     05  SDL-CARTS-PROCESSED.
004510         10  FILLER              PIC X(30)
004520             VALUE "CARTS PROCESSED ...........   ".
004530         10  SDL-CARTS-COUNT     PIC ZZ,ZZ9.
004540         10  FILLER              PIC X(44) VALUE SPACES.
004550     05  SDL-GROSS-SALES.
004560         10  FILLER              PIC X(30)
004570             VALUE "GROSS SALES ...............   ".
004580         10  SDL-GROSS-AMOUNT    PIC $ZZZ,ZZ9.99.
004590         10  FILLER              PIC X(36) VALUE SPACES.
004600     05  SDL-TOTAL-DISCOUNTS.
004610         10  FILLER              PIC X(30)
004620             VALUE "TOTAL DISCOUNTS ...........   ".
004630         10  SDL-DISCOUNT-AMOUNT PIC $ZZZ,ZZ9.99.
004640         10  FILLER              PIC X(36) VALUE SPACES.
004650     05  SDL-NET-SALES.
004660         10  FILLER              PIC X(30)
004670             VALUE "NET SALES .................   ".
004680         10  SDL-NET-AMOUNT      PIC $ZZZ,ZZ9.99.
004690         10  FILLER              PIC X(36) VALUE SPACES.
004700     05  SDL-POINTS-AWARDED.
004710         10  FILLER              PIC X(30)
004720             VALUE "LOYALTY POINTS AWARDED ....   ".
004730         10  SDL-POINTS-COUNT    PIC ZZ,ZZ,ZZ9.
004740         10  FILLER              PIC X(42) VALUE SPACES.
004750*
004760*****************************************************************
004770*  CART HEADER / DISCOUNT DESCRIPTION BUILD AREAS               *
004780*****************************************************************
004790 01  WS-DESCRIPTION-BUILD.
004800     05  WS-HEADER-TEXT          PIC X(30).
004810     05  WS-CUST-TEXT            PIC X(18) VALUE
004820         "CUSTOMER ID: ".
004830     05  FILLER                  PIC X(02).
004840*
004850 PROCEDURE DIVISION.
004860*
004870*****************************************************************
004880*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS            *
004890*  PROGRAM.                                                     *
004900*****************************************************************
004910 MAIN-PROGRAM.
004920*
004930     PERFORM A-100-INITIALIZATION.
004940     PERFORM B-100-LOAD-CATALOG-TABLE.
004950     PERFORM B-300-LOAD-OFFER-TABLE.
004960     PERFORM B-500-LOAD-BUNDLE-TABLE.
004970     PERFORM B-700-LOAD-LOYALTY-TABLE.
004980     PERFORM C-100-PROCESS-CARTS.
004990     PERFORM D-100-WRAP-UP.
005000     STOP RUN.
005010*
005020*****************************************************************
005030*  HOUSEKEEPING PARAGRAPH FOLLOWS                               *
005040*****************************************************************
005050 A-100-INITIALIZATION.
005060*
005070     INITIALIZE ACCUMULATORS.
005080     MOVE ZERO TO CPT-COUNT.
005090     MOVE ZERO TO WA-CART-GROSS.
005100     MOVE ZERO TO WA-CART-DISCOUNT.
005110     MOVE "N" TO SW-END-OF-FILE.
005120*
005130     MOVE FUNCTION CURRENT-DATE TO WA-TODAYS-DATE-TIME.
005140     MOVE WA-TODAYS-MONTH TO WA-MONTH.
005150     MOVE WA-TODAYS-DAY TO WA-DAY.
005160     MOVE WA-TODAYS-YEAR TO WA-YEAR.
005170*
005180*****************************************************************
005190*  LOAD THE PRODUCT CATALOG TABLE                               *
005200*****************************************************************
005210 B-100-LOAD-CATALOG-TABLE.
005220*
005230     OPEN INPUT CATALOG-FILE.
005240     MOVE "N" TO SW-END-OF-FILE.
005250*
005260     READ CATALOG-FILE
005270         AT END
005280             MOVE "Y" TO SW-END-OF-FILE.
005290*
005300     PERFORM B-200-LOAD-CATALOG-ENTRY
005310         VARYING CAT-INDEX FROM 1 BY 1
005320         UNTIL END-OF-FILE OR CAT-INDEX > WS-MAX-CATALOG.
005330*
005340     SET CAT-INDEX DOWN BY 1.
005350     SET CAT-COUNT TO CAT-INDEX.
005360*
005370     CLOSE CATALOG-FILE.
005380*
005390*****************************************************************
005400*  MOVE ONE CATALOG RECORD TO THE TABLE, READ THE NEXT          *
005410*****************************************************************
005420 B-200-LOAD-CATALOG-ENTRY.
005430*
005440     MOVE CR-PROD-NAME       TO CAT-NAME(CAT-INDEX).
005450     MOVE CR-PROD-UNIT       TO CAT-UNIT(CAT-INDEX).
005460     MOVE CR-PROD-CATEGORY   TO CAT-CATEGORY(CAT-INDEX).
005470     MOVE CR-PROD-UNIT-PRICE TO CAT-UNIT-PRICE(CAT-INDEX).
005480*
005490     READ CATALOG-FILE
005500         AT END
005510             MOVE "Y" TO SW-END-OF-FILE.
005520*
005530*****************************************************************
005540*  LOAD THE SPECIAL OFFER TABLE                                 *
005550*****************************************************************
005560 B-300-LOAD-OFFER-TABLE.
005570*
005580     OPEN INPUT OFFER-FILE.
005590     MOVE "N" TO SW-END-OF-FILE.
005600*
005610     READ OFFER-FILE
005620         AT END
005630             MOVE "Y" TO SW-END-OF-FILE.
005640*
005650     PERFORM B-400-LOAD-OFFER-ENTRY
005660         VARYING OFR-INDEX FROM 1 BY 1
005670         UNTIL END-OF-FILE OR OFR-INDEX > WS-MAX-OFFERS.
005680*
005690     SET OFR-INDEX DOWN BY 1.
005700     SET OFR-COUNT TO OFR-INDEX.
005710*
005720     CLOSE OFFER-FILE.
005730*
005740*****************************************************************
005750*  MOVE ONE OFFER RECORD TO THE TABLE, READ THE NEXT            *
005760*****************************************************************
005770 B-400-LOAD-OFFER-ENTRY.
005780*
005790     MOVE OR-PROD-NAME  TO OFR-PROD-NAME(OFR-INDEX).
005800     MOVE OR-OFFER-TYPE TO OFR-TYPE(OFR-INDEX).
005810     MOVE OR-OFFER-ARG  TO OFR-ARG(OFR-INDEX).
005820*
005830     READ OFFER-FILE
005840         AT END
005850             MOVE "Y" TO SW-END-OF-FILE.
005860*
005870*****************************************************************
005880*  LOAD THE PRODUCT BUNDLE TABLE                                *
005890*****************************************************************
005900 B-500-LOAD-BUNDLE-TABLE.
005910*
005920     OPEN INPUT BUNDLE-FILE.
005930     MOVE "N" TO SW-END-OF-FILE.
005940*
005950     READ BUNDLE-FILE
005960         AT END
005970             MOVE "Y" TO SW-END-OF-FILE.
005980*
005990     PERFORM B-600-LOAD-BUNDLE-ENTRY
006000         VARYING BND-INDEX FROM 1 BY 1
006010         UNTIL END-OF-FILE OR BND-INDEX > WS-MAX-BUNDLES.
006020*
006030     SET BND-INDEX DOWN BY 1.
006040     SET BND-COUNT TO BND-INDEX.
006050*
006060     CLOSE BUNDLE-FILE.
006070*
006080*****************************************************************
006090*  MOVE ONE BUNDLE RECORD TO THE TABLE, READ THE NEXT           *
006100*****************************************************************
006110 B-600-LOAD-BUNDLE-ENTRY.
006120*
006130     MOVE BR-BUNDLE-NAME   TO BND-NAME(BND-INDEX).
006140     MOVE BR-DISCOUNT-PCT  TO BND-PCT(BND-INDEX).
006150     MOVE BR-PRODUCT-COUNT TO BND-PROD-COUNT(BND-INDEX).
006160     MOVE BR-PRODUCT-NAME(1) TO BND-PRODUCT(BND-INDEX, 1).
006170     MOVE BR-PRODUCT-NAME(2) TO BND-PRODUCT(BND-INDEX, 2).
006180     MOVE BR-PRODUCT-NAME(3) TO BND-PRODUCT(BND-INDEX, 3).
006190     MOVE BR-PRODUCT-NAME(4) TO BND-PRODUCT(BND-INDEX, 4).
006200     MOVE BR-PRODUCT-NAME(5) TO BND-PRODUCT(BND-INDEX, 5).
006210*
006220     READ BUNDLE-FILE
006230         AT END
006240             MOVE "Y" TO SW-END-OF-FILE.
006250*
006260*****************************************************************
006270*  LOAD THE CUSTOMER LOYALTY ACCOUNT TABLE                      *
006280*****************************************************************
006290 B-700-LOAD-LOYALTY-TABLE.
006300*
006310     OPEN INPUT LOYALTY-FILE.
006320     MOVE "N" TO SW-END-OF-FILE.
006330*
006340     READ LOYALTY-FILE
006350         AT END
006360             MOVE "Y" TO SW-END-OF-FILE.
006370*
006380     PERFORM B-800-LOAD-LOYALTY-ENTRY
006390         VARYING LYT-INDEX FROM 1 BY 1
006400         UNTIL END-OF-FILE OR LYT-INDEX > WS-MAX-LOYALTY.
006410*
006420     SET LYT-INDEX DOWN BY 1.
006430     SET LYT-COUNT TO LYT-INDEX.
006440*
006450     CLOSE LOYALTY-FILE.
006460*
006470*****************************************************************
006480*  MOVE ONE LOYALTY RECORD TO THE TABLE, READ THE NEXT          *
006490*****************************************************************
006500 B-800-LOAD-LOYALTY-ENTRY.
006510*
006520     MOVE LR-CUSTOMER-ID TO LYT-CUSTOMER-ID(LYT-INDEX).
006530     MOVE LR-POINTS      TO LYT-POINTS(LYT-INDEX).
006540     MOVE LR-TIER        TO LYT-TIER(LYT-INDEX).
006550*
006560     READ LOYALTY-FILE
006570         AT END
006580             MOVE "Y" TO SW-END-OF-FILE.
006590*
006600*****************************************************************
006610*  CART PROCESSING - READ CARTS.DAT, CONTROL BREAK ON CART-ID   *
006620*****************************************************************
006630 C-100-PROCESS-CARTS.
006640*
006650     OPEN INPUT CART-FILE
006660          OUTPUT RECEIPT-FILE.
006670     MOVE "N" TO SW-END-OF-FILE.
006680*
006690     PERFORM C-110-READ-CART-LINE.
006700*
006710     IF NOT END-OF-FILE
006720         MOVE CLR-CART-ID     TO WA-HOLD-CART-ID
006730         MOVE CLR-CUSTOMER-ID TO WA-HOLD-CUSTOMER-ID
006740         PERFORM C-105-WRITE-CART-HEADER.
006750*
006760     PERFORM C-200-PROCESS-CART-LINE
006770         UNTIL END-OF-FILE.
006780*
006790     IF CPT-COUNT > 0
006800         PERFORM C-300-CART-BREAK.
006810*
006820     CLOSE CART-FILE
006830           RECEIPT-FILE.
006840*
006850*****************************************************************
006860*  READ THE NEXT CART LINE                                      *
006870*****************************************************************
006880 C-110-READ-CART-LINE.
006890*
006900     READ CART-FILE
006910         AT END
006920             MOVE "Y" TO SW-END-OF-FILE.
006930*
006940*****************************************************************
006950*  WRITE THE HEADER LINE FOR A NEW CART - LINE-TYPE "H" IS A    *
006960*  HOUSE EXTENSION TO THE RECEIPT LAYOUT CARRYING THE           *
006970*  CUSTOMER NUMBER, SAME RECORD AS EVERY OTHER RECEIPT LINE.    *
006980*****************************************************************
006990 C-105-WRITE-CART-HEADER.
007000*
007010     MOVE SPACES TO RECEIPT-LINE-OUT.
007020     MOVE WA-HOLD-CART-ID TO RL-CART-ID.
007030     MOVE "H" TO RL-LINE-TYPE.
007040     MOVE SPACES TO WS-DESCRIPTION-BUILD.
007050     STRING WS-CUST-TEXT DELIMITED BY SIZE
007060         WA-HOLD-CUSTOMER-ID DELIMITED BY SIZE
007070         INTO RL-DESCRIPTION.
007080     WRITE RECEIPT-LINE-OUT.
007090*
007100*****************************************************************
007110*  PRICE ONE CART LINE - EXTEND, WRITE THE ITEM LINE, REMEMBER  *
007120*  THE PRODUCT/QUANTITY/PRICE FOR THE OFFER AND BUNDLE PASSES   *
007130*****************************************************************
007140 C-200-PROCESS-CART-LINE.
007150*
007160     IF CLR-CART-ID NOT = WA-HOLD-CART-ID
007170         PERFORM C-300-CART-BREAK
007180         MOVE CLR-CART-ID     TO WA-HOLD-CART-ID
007190         MOVE CLR-CUSTOMER-ID TO WA-HOLD-CUSTOMER-ID
007200         PERFORM C-105-WRITE-CART-HEADER.
007210*
007220     MOVE ZERO TO WS-UNIT-PRICE-WORK.
007230     SET CAT-INDEX TO 1.
007240     SEARCH CAT-ENTRY
007250         AT END
007260             CONTINUE
007270         WHEN CAT-NAME(CAT-INDEX) = CLR-PROD-NAME
007280             MOVE CAT-UNIT-PRICE(CAT-INDEX)
007290                 TO WS-UNIT-PRICE-WORK.
007300*
007310     COMPUTE WS-LINE-AMOUNT ROUNDED =
007320         CLR-QUANTITY * WS-UNIT-PRICE-WORK.
007330*
007340     MOVE SPACES TO RECEIPT-LINE-OUT.
007350     MOVE CLR-CART-ID    TO RL-CART-ID.
007360     MOVE "I"            TO RL-LINE-TYPE.
007370     MOVE CLR-PROD-NAME  TO RL-DESCRIPTION.
007380     MOVE CLR-QUANTITY   TO RL-QUANTITY.
007390     MOVE WS-UNIT-PRICE-WORK TO RL-UNIT-PRICE.
007400     MOVE WS-LINE-AMOUNT TO RL-AMOUNT.
007410     WRITE RECEIPT-LINE-OUT.
007420*
007430     ADD WS-LINE-AMOUNT TO WA-CART-GROSS.
007440*
007450     PERFORM C-210-REMEMBER-CART-PRODUCT.
007460*
007470     PERFORM C-110-READ-CART-LINE.
007480*
007490*****************************************************************
007500*  ADD THIS LINE'S QUANTITY TO THE DISTINCT-PRODUCT TABLE FOR   *
007510*  THE CURRENT CART - A SECOND LINE FOR A PRODUCT ALREADY ON    *
007520*  THE CART ADDS TO THE SAME ENTRY INSTEAD OF A NEW ONE.        *
007530*****************************************************************
007540 C-210-REMEMBER-CART-PRODUCT.
007550*
007560     MOVE "N" TO SW-PRODUCT-FOUND.
007570*
007580     PERFORM C-211-CHECK-PRODUCT-ENTRY
007590         VARYING CPT-INDEX FROM 1 BY 1
007600         UNTIL CPT-INDEX > CPT-COUNT
007610         OR SW-PRODUCT-FOUND = "Y".
007620*
007630     IF SW-PRODUCT-FOUND = "N"
007640         ADD 1 TO CPT-COUNT
007650         SET CPT-INDEX TO CPT-COUNT
007660         MOVE CLR-PROD-NAME      TO CPT-PROD-NAME(CPT-INDEX)
007670         MOVE CLR-QUANTITY       TO CPT-TOTAL-QTY(CPT-INDEX)
007680         MOVE WS-UNIT-PRICE-WORK TO CPT-UNIT-PRICE(CPT-INDEX).
007690*
007700*****************************************************************
007710*  ONE PASS OF THE DISTINCT-PRODUCT SEARCH ABOVE                *
007720*****************************************************************
007730 C-211-CHECK-PRODUCT-ENTRY.
007740*
007750     IF CPT-PROD-NAME(CPT-INDEX) = CLR-PROD-NAME
007760         ADD CLR-QUANTITY TO CPT-TOTAL-QTY(CPT-INDEX)
007770         MOVE "Y" TO SW-PRODUCT-FOUND.
007780*
007790*****************************************************************
007800*  CONTROL BREAK - OFFERS, BUNDLES, LOYALTY, CART TOTAL, THEN   *
007810*  RESET THE DISTINCT-PRODUCT TABLE FOR THE NEXT CART           *
007820*****************************************************************
007830 C-300-CART-BREAK.
007840*
007850     MOVE ZERO TO WA-CART-DISCOUNT.
007860*
007870     PERFORM C-310-APPLY-OFFERS.
007880     PERFORM C-330-APPLY-BUNDLES.
007890     PERFORM C-340-APPLY-LOYALTY.
007900     PERFORM C-360-WRITE-CART-TOTAL.
007910*
007920     ADD 1            TO AC-CARTS-PROCESSED.
007930     ADD WA-CART-GROSS    TO AC-GROSS-SALES.
007940     ADD WA-CART-DISCOUNT TO AC-TOTAL-DISCOUNTS.
007950     ADD WA-CART-NET      TO AC-NET-SALES.
007960*
007970     MOVE ZERO TO CPT-COUNT.
007980     MOVE ZERO TO WA-CART-GROSS.
007990*
008000*****************************************************************
008010*  OFFER PASS - ONE DISTINCT PRODUCT AT A TIME                  *
008020*****************************************************************
008030 C-310-APPLY-OFFERS.
008040*
008050     PERFORM C-311-OFFER-ONE-PRODUCT
008060         VARYING CPT-INDEX FROM 1 BY 1
008070         UNTIL CPT-INDEX > CPT-COUNT.
008080*
008090*****************************************************************
008100*  LOOK UP THE OFFER FOR ONE DISTINCT PRODUCT, IF ANY           *
008110*****************************************************************
008120 C-311-OFFER-ONE-PRODUCT.
008130*
008140     SET OFR-INDEX TO 1.
008150     SEARCH OFR-ENTRY
008160         AT END
008170             CONTINUE
008180         WHEN OFR-PROD-NAME(OFR-INDEX) = CPT-PROD-NAME(CPT-INDEX)
008190             PERFORM C-320-COMPUTE-OFFER-DISCOUNT THRU
008200                 C-320-EXIT.
008210*
008220*****************************************************************
008230*  COMPUTE THE DISCOUNT FOR ONE OFFER, QUANTITY N TRUNCATED     *
008240*  TO A WHOLE NUMBER BY THE REDEFINES IN QUANTITY-WORK-AREA.    *
008250*  THREE-FOR-TWO, TWO AND FIVE-FOR-AMOUNT, PERCENTAGE.          *
008260*****************************************************************
008270 C-320-COMPUTE-OFFER-DISCOUNT.
008280*
008290     MOVE CPT-TOTAL-QTY(CPT-INDEX) TO WS-QTY-WORK.
008300*
008310     IF NOT OFR-TYPE(OFR-INDEX) IS OFFER-TYPE-CHARS
008320         GO TO C-320-EXIT.
008330*
008340     EVALUATE OFR-TYPE(OFR-INDEX)
008350*
008360         WHEN "3"
008370             IF WS-QTY-INTEGER >= 3
008380                 DIVIDE WS-QTY-INTEGER BY 3
008390                     GIVING WS-N-DIV3 REMAINDER WS-N-MOD3
008400                 COMPUTE WS-OFFER-DISCOUNT ROUNDED =
008410                     (CPT-TOTAL-QTY(CPT-INDEX) *
008420                         CPT-UNIT-PRICE(CPT-INDEX))
008430                     - ((WS-N-DIV3 * 2 *
008440                         CPT-UNIT-PRICE(CPT-INDEX))
008450                     + (WS-N-MOD3 * CPT-UNIT-PRICE(CPT-INDEX)))
008460                 PERFORM C-321-WRITE-OFFER-DISCOUNT
008470             ELSE
008480                 CONTINUE
008490*
008500         WHEN "2"
008510             IF WS-QTY-INTEGER >= 2
008520                 DIVIDE WS-QTY-INTEGER BY 2
008530                     GIVING WS-N-DIV3 REMAINDER WS-N-MOD3
008540                 COMPUTE WS-OFFER-DISCOUNT ROUNDED =
008550                     (CPT-TOTAL-QTY(CPT-INDEX) *
008560                         CPT-UNIT-PRICE(CPT-INDEX))
008570                     - ((OFR-ARG(OFR-INDEX) * WS-N-DIV3)
008580                     + (WS-N-MOD3 * CPT-UNIT-PRICE(CPT-INDEX)))
008590                 PERFORM C-321-WRITE-OFFER-DISCOUNT
008600             ELSE
008610                 CONTINUE
008620*
008630         WHEN "5"
008640             IF WS-QTY-INTEGER >= 5
008650                 DIVIDE WS-QTY-INTEGER BY 5
008660                     GIVING WS-N-DIV3 REMAINDER WS-N-MOD3
008670                 COMPUTE WS-OFFER-DISCOUNT ROUNDED =
008680                     (CPT-TOTAL-QTY(CPT-INDEX) *
008690                         CPT-UNIT-PRICE(CPT-INDEX))
008700                     - ((OFR-ARG(OFR-INDEX) * WS-N-DIV3)
008710                     + (WS-N-MOD3 * CPT-UNIT-PRICE(CPT-INDEX)))
008720                 PERFORM C-321-WRITE-OFFER-DISCOUNT
008730             ELSE
008740                 CONTINUE
008750*
008760         WHEN "P"
008770             COMPUTE WS-OFFER-DISCOUNT ROUNDED =
008780                 CPT-TOTAL-QTY(CPT-INDEX) *
008790                 CPT-UNIT-PRICE(CPT-INDEX) *
008800                 OFR-ARG(OFR-INDEX) / 100
008810             PERFORM C-321-WRITE-OFFER-DISCOUNT
008820*
008830         WHEN OTHER
008840             CONTINUE.
008850*
008860 C-320-EXIT.
008870     EXIT.
008880*
008890*****************************************************************
008900*  WRITE ONE OFFER DISCOUNT LINE, ADD IT TO THE CART DISCOUNT   *
008910*****************************************************************
008920 C-321-WRITE-OFFER-DISCOUNT.
008930*
008940     MOVE SPACES TO RECEIPT-LINE-OUT.
008950     MOVE WA-HOLD-CART-ID TO RL-CART-ID.
008960     MOVE "D" TO RL-LINE-TYPE.
008970     MOVE SPACES TO RL-DESCRIPTION.
008980     STRING CPT-PROD-NAME(CPT-INDEX) DELIMITED BY SPACES
008990         " SPECIAL OFFER" DELIMITED BY SIZE
009000         INTO RL-DESCRIPTION.
009010     COMPUTE RL-AMOUNT = ZERO - WS-OFFER-DISCOUNT.
009020     WRITE RECEIPT-LINE-OUT.
009030*
009040     ADD WS-OFFER-DISCOUNT TO WA-CART-DISCOUNT.
009050*
009060*****************************************************************
009070*  BUNDLE PASS - ONE BUNDLE DEFINITION AT A TIME                *
009080*****************************************************************
009090 C-330-APPLY-BUNDLES.
009100*
009110     PERFORM C-331-CHECK-ONE-BUNDLE
009120         VARYING BND-INDEX FROM 1 BY 1
009130         UNTIL BND-INDEX > BND-COUNT.
009140*
009150*****************************************************************
009160*  A BUNDLE APPLIES ONLY IF EVERY ONE OF ITS PRODUCTS IS ON     *
009170*  THE CART - QUANTITY DOES NOT MATTER.                         *
009180*****************************************************************
009190 C-331-CHECK-ONE-BUNDLE.
009200*
009210     MOVE "Y" TO SW-BUNDLE-COMPLETE.
009220*
009230     PERFORM C-332-CHECK-ONE-PRODUCT
009240         VARYING BND-PROD-INDEX FROM 1 BY 1
009250         UNTIL BND-PROD-INDEX > BND-PROD-COUNT(BND-INDEX).
009260*
009270     IF SW-BUNDLE-COMPLETE = "Y"
009280         PERFORM C-333-WRITE-BUNDLE-DISCOUNT.
009290*
009300*****************************************************************
009310*  IS ONE BUNDLE PRODUCT PRESENT ON THE CART?                   *
009320*****************************************************************
009330 C-332-CHECK-ONE-PRODUCT.
009340*
009350     MOVE "N" TO SW-PRODUCT-FOUND.
009360*
009370     PERFORM C-332-1-SEARCH-CART-TABLE
009380         VARYING CPT-INDEX FROM 1 BY 1
009390         UNTIL CPT-INDEX > CPT-COUNT
009400         OR SW-PRODUCT-FOUND = "Y".
009410*
009420     IF SW-PRODUCT-FOUND = "N"
009430         MOVE "N" TO SW-BUNDLE-COMPLETE.
009440*
009450*****************************************************************
009460*  ONE PASS OF THE CART-PRODUCT SEARCH ABOVE                    *
009470*****************************************************************
009480 C-332-1-SEARCH-CART-TABLE.
009490*
009500     IF CPT-PROD-NAME(CPT-INDEX) =
009510        BND-PRODUCT(BND-INDEX, BND-PROD-INDEX)
009520         MOVE "Y" TO SW-PRODUCT-FOUND.
009530*
009540*****************************************************************
009550*  ALL PRODUCTS PRESENT - PRICE AND WRITE THE BUNDLE DISCOUNT   *
009560*****************************************************************
009570 C-333-WRITE-BUNDLE-DISCOUNT.
009580*
009590     MOVE ZERO TO WS-BUNDLE-PRICE-SUM.
009600*
009610     PERFORM C-334-ADD-BUNDLE-PRODUCT-PRICE
009620         VARYING BND-PROD-INDEX FROM 1 BY 1
009630         UNTIL BND-PROD-INDEX > BND-PROD-COUNT(BND-INDEX).
009640*
009650     COMPUTE WS-BUNDLE-DISCOUNT ROUNDED =
009660         WS-BUNDLE-PRICE-SUM * BND-PCT(BND-INDEX) / 100.
009670*
009680     MOVE BND-PCT(BND-INDEX) TO WA-PCT-EDIT.
009690*
009700     MOVE SPACES TO RECEIPT-LINE-OUT.
009710     MOVE WA-HOLD-CART-ID TO RL-CART-ID.
009720     MOVE "D" TO RL-LINE-TYPE.
009730     MOVE SPACES TO RL-DESCRIPTION.
009740     STRING BND-NAME(BND-INDEX) DELIMITED BY SPACES
009750         " BUNDLE - " DELIMITED BY SIZE
009760         WA-PCT-EDIT DELIMITED BY SIZE
009770         "% OFF" DELIMITED BY SIZE
009780         INTO RL-DESCRIPTION.
009790     COMPUTE RL-AMOUNT = ZERO - WS-BUNDLE-DISCOUNT.
009800     WRITE RECEIPT-LINE-OUT.
009810*
009820     ADD WS-BUNDLE-DISCOUNT TO WA-CART-DISCOUNT.
009830*
009840*****************************************************************
009850*  ADD ONE BUNDLE PRODUCT'S CATALOG PRICE TO THE RUNNING SUM    *
009860*****************************************************************
009870 C-334-ADD-BUNDLE-PRODUCT-PRICE.
009880*
009890     SET CAT-INDEX TO 1.
009900     SEARCH CAT-ENTRY
009910         AT END
009920             CONTINUE
009930         WHEN CAT-NAME(CAT-INDEX) =
009940              BND-PRODUCT(BND-INDEX, BND-PROD-INDEX)
009950             ADD CAT-UNIT-PRICE(CAT-INDEX)
009960                 TO WS-BUNDLE-PRICE-SUM.
009970*
009980*****************************************************************
009990*  BEST-SINGLE-DISCOUNT VARIANT (CR294) - GIVEN A BASE PRICE    *
010000*  IN WS-BASE-PRICE-INPUT, RETURNS THE LARGEST PERCENTAGE OF    *
010010*  IT FROM DISCOUNT-DEFINITION-TABLE.  NOT CALLED FROM THE      *
010020*  NIGHTLY PRICING PASS - SEE MARKETING'S PROMOTION STUDY.      *
010030*****************************************************************
010040 C-335-BEST-DISCOUNT.
010050*
010060     MOVE ZERO TO WS-BEST-DISCOUNT-RESULT.
010070*
010080     PERFORM C-336-TEST-ONE-DEFINITION
010090         VARYING DDT-INDEX FROM 1 BY 1
010100         UNTIL DDT-INDEX > 3.
010110*
010120*****************************************************************
010130*  ONE PASS OF THE BEST-DISCOUNT SEARCH ABOVE                   *
010140*****************************************************************
010150 C-336-TEST-ONE-DEFINITION.
010160*
010170     COMPUTE WS-BUNDLE-DISCOUNT ROUNDED =
010180         WS-BASE-PRICE-INPUT * DDT-PCT(DDT-INDEX) / 100.
010190*
010200     IF WS-BUNDLE-DISCOUNT > WS-BEST-DISCOUNT-RESULT
010210         MOVE WS-BUNDLE-DISCOUNT TO WS-BEST-DISCOUNT-RESULT.
010220*
010230*****************************************************************
010240*  LOYALTY PASS - DISCOUNT OFF THE CART SUBTOTAL AFTER OFFERS   *
010250*  AND BUNDLES (CR266), THEN AWARD POINTS AND RE-TIER           *
010260*****************************************************************
010270 C-340-APPLY-LOYALTY.
010280*
010290     IF WA-HOLD-CUSTOMER-ID NOT = SPACES
010300         SET LYT-INDEX TO 1
010310         SEARCH LYT-ENTRY
010320             AT END
010330                 CONTINUE
010340             WHEN LYT-CUSTOMER-ID(LYT-INDEX) =
010350                  WA-HOLD-CUSTOMER-ID
010360                 PERFORM C-341-PRICE-LOYALTY-DISCOUNT.
010370*
010380*****************************************************************
010390*  DISCOUNT, THEN POINTS, THEN RE-DERIVE THE TIER               *
010400*****************************************************************
010410 C-341-PRICE-LOYALTY-DISCOUNT.
010420*
010430     SET LTT-INDEX TO 1.
010440     MOVE ZERO TO WS-LOYALTY-DISCOUNT.
010450     SEARCH LTT-ENTRY
010460         AT END
010470             CONTINUE
010480         WHEN LTT-TIER-CODE(LTT-INDEX) = LYT-TIER(LYT-INDEX)
010490             COMPUTE WS-LOYALTY-DISCOUNT ROUNDED =
010500                 (WA-CART-GROSS - WA-CART-DISCOUNT)
010510                 * LTT-DISCOUNT-PCT(LTT-INDEX) / 100.
010520*
010530     MOVE SPACES TO RECEIPT-LINE-OUT.
010540     MOVE WA-HOLD-CART-ID TO RL-CART-ID.
010550     MOVE "D" TO RL-LINE-TYPE.
010560     MOVE "LOYALTY DISCOUNT" TO RL-DESCRIPTION.
010570     COMPUTE RL-AMOUNT = ZERO - WS-LOYALTY-DISCOUNT.
010580     WRITE RECEIPT-LINE-OUT.
010590*
010600     ADD WS-LOYALTY-DISCOUNT TO WA-CART-DISCOUNT.
010610*
010620     COMPUTE WS-AMOUNT-PAID ROUNDED =
010630         WA-CART-GROSS - WA-CART-DISCOUNT.
010640     MOVE WS-AMOUNT-PAID TO WS-AMOUNT-WORK.
010650*
010660     ADD WS-AMOUNT-INTEGER TO LYT-POINTS(LYT-INDEX).
010670     ADD WS-AMOUNT-INTEGER TO AC-POINTS-AWARDED.
010680*
010690     PERFORM C-343-DERIVE-TIER.
010700*
010710*****************************************************************
010720*  RE-DERIVE LYT-TIER(LYT-INDEX) FROM LYT-POINTS(LYT-INDEX)     *
010730*****************************************************************
010740 C-343-DERIVE-TIER.
010750*
010760     EVALUATE TRUE
010770         WHEN LYT-POINTS(LYT-INDEX) >= 1000
010780             MOVE "G" TO LYT-TIER(LYT-INDEX)
010790         WHEN LYT-POINTS(LYT-INDEX) >= 500
010800             MOVE "S" TO LYT-TIER(LYT-INDEX)
010810         WHEN OTHER
010820             MOVE "B" TO LYT-TIER(LYT-INDEX).
010830*
010840*****************************************************************
010850*  POINT REDEMPTION (NOT CALLED FROM THE NIGHTLY PASS - FOR     *
010860*  THE ON-LINE CUSTOMER SERVICE SCREEN'S USE).  REFUSES IF      *
010870*  THE BALANCE IS SHORT, OTHERWISE RE-DERIVES THE TIER.         *
010880*****************************************************************
010890 C-342-REDEEM-POINTS.
010900*
010910     IF WS-REDEEM-REQUEST <= LYT-POINTS(LYT-INDEX)
010920         SUBTRACT WS-REDEEM-REQUEST FROM LYT-POINTS(LYT-INDEX)
010930         PERFORM C-343-DERIVE-TIER
010940     ELSE
010950         CONTINUE.
010960*
010970*****************************************************************
010980*  AMOUNT-QUALIFIED TIER SCHEME (CR294) - HIGHEST TIER WHOSE    *
010990*  THRESHOLD THE AMOUNT IN WS-BASE-PRICE-INPUT MEETS.  NOT      *
011000*  CALLED FROM THE NIGHTLY PASS.                                *
011010*****************************************************************
011020 C-345-QUALIFY-AMOUNT-TIER.
011030*
011040     MOVE "B" TO LYT-TIER(LYT-INDEX).
011050*
011060     PERFORM C-346-TEST-ONE-AMOUNT-TIER
011070         VARYING ATT-INDEX FROM 1 BY 1
011080         UNTIL ATT-INDEX > 3.
011090*
011100*****************************************************************
011110*  ONE PASS OF THE AMOUNT-TIER SEARCH ABOVE                     *
011120*****************************************************************
011130 C-346-TEST-ONE-AMOUNT-TIER.
011140*
011150     IF WS-BASE-PRICE-INPUT >= ATT-THRESHOLD(ATT-INDEX)
011160         MOVE ATT-TIER-CODE(ATT-INDEX) TO LYT-TIER(LYT-INDEX).
011170*
011180*****************************************************************
011190*  WRITE THE CART TOTAL LINE                                    *
011200*****************************************************************
011210 C-360-WRITE-CART-TOTAL.
011220*
011230     COMPUTE WA-CART-NET ROUNDED =
011240         WA-CART-GROSS - WA-CART-DISCOUNT.
011250*
011260     MOVE SPACES TO RECEIPT-LINE-OUT.
011270     MOVE WA-HOLD-CART-ID TO RL-CART-ID.
011280     MOVE "T" TO RL-LINE-TYPE.
011290     MOVE "CART TOTAL" TO RL-DESCRIPTION.
011300     MOVE WA-CART-NET TO RL-AMOUNT.
011310     WRITE RECEIPT-LINE-OUT.
011320*
011330*****************************************************************
011340*  END OF JOB - REWRITE LOYALTY, WRITE SUMMARY, CLOSE UP        *
011350*****************************************************************
011360 D-100-WRAP-UP.
011370*
011380     PERFORM D-200-REWRITE-LOYALTY.
011390     PERFORM D-300-WRITE-SUMMARY.
011400*
011410     DISPLAY " ".
011420     DISPLAY "CKOPRICE - CHECKOUT PRICING RUN TERMINATED".
011430     DISPLAY " ".
011440*
011450*****************************************************************
011460*  REWRITE THE WHOLE LOYALTY FILE FROM THE TABLE - SEQUENTIAL   *
011470*  ORGANIZATION GIVES US NO RANDOM REWRITE, SO THE FILE IS      *
011480*  RECREATED IN TABLE (ORIGINAL READ) ORDER.                    *
011490*****************************************************************
011500 D-200-REWRITE-LOYALTY.
011510*
011520     OPEN OUTPUT LOYALTY-FILE.
011530*
011540     PERFORM D-210-REWRITE-ONE-ACCOUNT
011550         VARYING LYT-INDEX FROM 1 BY 1
011560         UNTIL LYT-INDEX > LYT-COUNT.
011570*
011580     CLOSE LOYALTY-FILE.
011590*
011600*****************************************************************
011610*  WRITE ONE LOYALTY ACCOUNT BACK OUT                           *
011620*****************************************************************
011630 D-210-REWRITE-ONE-ACCOUNT.
011640*
011650     MOVE LYT-CUSTOMER-ID(LYT-INDEX) TO LR-CUSTOMER-ID.
011660     MOVE LYT-POINTS(LYT-INDEX)      TO LR-POINTS.
011670     MOVE LYT-TIER(LYT-INDEX)        TO LR-TIER.
011680     WRITE LOYALTY-RECORD.
011690*
011700*****************************************************************
011710*  APPEND THE CHECKOUT SECTION TO THE RUN SUMMARY - RUNSUM      *
011720*  WAS OPENED OUTPUT AND CLOSED BY INVAGE01 EARLIER IN THIS     *
011730*  SAME NIGHTLY RUN, SO WE OPEN EXTEND HERE.                    *
011740*****************************************************************
011750 D-300-WRITE-SUMMARY.
011760*
011770     OPEN EXTEND RUN-SUMMARY-FILE.
011780*
011790     WRITE SUMMARY-LINE-OUT FROM SUMMARY-HEADING-3
011800         AFTER ADVANCING TOP-OF-FORM.
011810*
011820     MOVE AC-CARTS-PROCESSED  TO SDL-CARTS-COUNT.
011830     MOVE AC-GROSS-SALES      TO SDL-GROSS-AMOUNT.
011840     MOVE AC-TOTAL-DISCOUNTS  TO SDL-DISCOUNT-AMOUNT.
011850     MOVE AC-NET-SALES        TO SDL-NET-AMOUNT.
011860     MOVE AC-POINTS-AWARDED   TO SDL-POINTS-COUNT.
011870*
011880     WRITE SUMMARY-LINE-OUT FROM SDL-CARTS-PROCESSED
011890         AFTER ADVANCING 2 LINES.
011900     WRITE SUMMARY-LINE-OUT FROM SDL-GROSS-SALES
011910         AFTER ADVANCING 1 LINE.
011920     WRITE SUMMARY-LINE-OUT FROM SDL-TOTAL-DISCOUNTS
011930         AFTER ADVANCING 1 LINE.
011940     WRITE SUMMARY-LINE-OUT FROM SDL-NET-SALES
011950         AFTER ADVANCING 1 LINE.
011960     WRITE SUMMARY-LINE-OUT FROM SDL-POINTS-AWARDED
011970         AFTER ADVANCING 1 LINE.
011980*
011990     CLOSE RUN-SUMMARY-FILE.
012000*
012010*****************************************************************
012020*  END OF PROGRAM                                               *
012030*****************************************************************
